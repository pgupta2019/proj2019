000100*================================================================
000110* PROGRAM  : GBCERPT
000120* SYSTEM   : GBCE BATCH CALCULATION ENGINE
000130* PURPOSE  : PRODUCE THE DAILY DIVIDEND YIELD, PE RATIO, VOLUME
000140*            WEIGHTED STOCK PRICE AND ALL-SHARE-INDEX REPORT FOR
000150*            THE FIVE GBCE ISSUES.  REPLACES THE ON-DEMAND CALC
000160*            SCREEN THE TRADING DESK USED TO PHONE DOWN FOR.
000170*================================================================
000180      IDENTIFICATION DIVISION.
000190      PROGRAM-ID.     GBCERPT.
000200      AUTHOR.         R T MASON.
000210      INSTALLATION.   GBCE DATA PROCESSING CENTER.
000220      DATE-WRITTEN.   07/02/1987.
000230      DATE-COMPILED.
000240      SECURITY.       COMPANY CONFIDENTIAL - GBCE INTERNAL USE.
000250*----------------------------------------------------------------
000260* MAINTENANCE HISTORY
000270* DATE     ACTION    TICKET   WHO         DESCRIPTION
000280* -------  --------  -------  ----------  ---------------------
000290* 07/1987  INITIAL   GBCE015  R.T.MASON   FIRST CUT - DIVIDEND
000300*                                         YIELD AND PE RATIO ONLY,
000310*                                         ONE LINE PER REQUEST
000320* 04/1988  REVISION  GBCE025  R.T.MASON   STOCK MASTER MOVED OUT
000330*                                         OF THIS PROGRAM INTO ITS
000340*                                         OWN COPY MEMBER GBSTOCK
000350* 03/1989  REVISION  GBCE043  D.C.SOUZA   ADDED VOLUME WEIGHTED
000360*                                         STOCK PRICE PASS OVER
000370*                                         THE NEW TRADE LEDGER
000380* 03/1989  REVISION  GBCE044  D.C.SOUZA   TRADE-LEDGER NOW READ
000390*                                         INSTEAD OF THE OLD
000400*                                         15-MINUTE PRICE CACHE
000410*                                         DUMP (RETIRED WITH THIS
000420*                                         CHANGE)
000430* 07/1991  REVISION  GBCE064  D.C.SOUZA   ADDED THE ALL-SHARE
000440*                                         INDEX CONTROL LINE,
000450*                                         GEOMETRIC MEAN OVER THE
000460*                                         WHOLE LEDGER
000470* 11/1993  REVISION  GBCE089  P.L.AHUJA   PREFERRED STOCK FORMULA
000480*                                         CORRECTED - WAS USING
000490*                                         LAST-DIV INSTEAD OF
000500*                                         FIXED-DIV-PCT * PAR
000510* 11/1993  REVISION  GBCE090  P.L.AHUJA   ZERO-DIVIDEND GUARD
000520*                                         ADDED BEFORE PE RATIO
000530* 09/1998  REVISION  GBCE132  J.K.BRENNA  Y2K - LEDGER TIMESTAMP
000540*                                         CENTURY DIGITS VERIFIED,
000550*                                         NO CALCULATION CHANGE
000560* 06/2001  REVISION  GBCE148  J.K.BRENNA  VWSP ROUNDING CONFIRMED
000570*                                         AGAINST FINANCE'S ROUND-
000580*                                         UP-TO-THE-PENNY RULE
000590* 02/2004  REVISION  GBCE167  M.T.OKAFOR  DETAIL LINE CARRIES VWSP
000600*                                         ALONGSIDE YIELD/PE WHEN
000610*                                         SYMBOL MATCHES, ASTERISK
000620*                                         FILL WHEN IT DOESN'T
000630*----------------------------------------------------------------
000640      ENVIRONMENT DIVISION.
000650      CONFIGURATION SECTION.
000660      SPECIAL-NAMES.
000670          C01 IS TOP-OF-FORM
000680          CLASS UPPER-CASE IS "A" THROUGH "Z"
000690          UPSI-0 ON STATUS  IS GBCE-RERUN-REQUESTED
000700          UPSI-0 OFF STATUS IS GBCE-NORMAL-RUN.
000710      INPUT-OUTPUT SECTION.
000720      FILE-CONTROL.
000730          SELECT TRADE-LEDGER ASSIGN TO TRDLDG
000740              ORGANIZATION IS LINE SEQUENTIAL
000750              ACCESS IS SEQUENTIAL
000760              FILE STATUS IS WS-LEDGER-STATUS.
000770*
000780          SELECT CALC-REQUEST-FILE ASSIGN TO CREQIN
000790              ORGANIZATION IS LINE SEQUENTIAL
000800              ACCESS IS SEQUENTIAL
000810              FILE STATUS IS WS-CREQ-STATUS.
000820*
000830          SELECT RESULT-REPORT ASSIGN TO RESRPT
000840              ORGANIZATION IS LINE SEQUENTIAL
000850              ACCESS IS SEQUENTIAL
000860              FILE STATUS IS WS-REPORT-STATUS.
000870*
000880      DATA DIVISION.
000890      FILE SECTION.
000900*
000910      FD  TRADE-LEDGER RECORDING MODE F.
000920      01  TL-FILE-RECORD              PIC X(50).
000930*
000940      FD  CALC-REQUEST-FILE RECORDING MODE F.
000950      01  CALC-REQUEST-RECORD.
000960          05  CREQ-SYMBOL              PIC X(03).
000970          05  CREQ-MKT-PRICE           PIC 9(07)V99.
000980          05  FILLER                   PIC X(01).
000990*
001000      FD  RESULT-REPORT RECORDING MODE F.
001010      01  REPORT-HEADING-LINE-1.
001020          05  FILLER                   PIC X(50) VALUE
001030          'STOCK  DIV-YIELD  PE-RATIO    VWSP   ALL-SHARE-IND'.
001040          05  FILLER                   PIC X(30) VALUE SPACES.
001050      01  REPORT-HEADING-LINE-2.
001060          05  FILLER                   PIC X(50) VALUE
001070          '-----  ---------  --------  --------  ------------'.
001080          05  FILLER                   PIC X(30) VALUE SPACES.
001090      01  RESULT-DETAIL-LINE.
001100          05  RDL-SYMBOL               PIC X(03).
001110          05  FILLER                   PIC X(02) VALUE SPACES.
001120          05  RDL-DIV-YIELD            PIC X(10).
001130          05  FILLER                   PIC X(02) VALUE SPACES.
001140          05  RDL-PE-RATIO             PIC X(10).
001150          05  FILLER                   PIC X(02) VALUE SPACES.
001160          05  RDL-VWSP                 PIC X(07).
001170          05  FILLER                   PIC X(44) VALUE SPACES.
001180      01  RESULT-TOTAL-LINE.
001190          05  FILLER                   PIC X(50) VALUE SPACES.
001200          05  RTL-LABEL                PIC X(11) VALUE
001210              'ALL-SHARE: '.
001220          05  RTL-INDEX                PIC X(09).
001230          05  FILLER                   PIC X(10) VALUE SPACES.
001240*
001250      WORKING-STORAGE SECTION.
001260*
001270      COPY GBTRADE.
001280      COPY GBSTOCK.
001290*
001300      01  SYSTEM-DATE-AND-TIME.
001310          05  CURRENT-DATE.
001320              10  CURRENT-YEAR         PIC 9(02).
001330              10  CURRENT-MONTH        PIC 9(02).
001340              10  CURRENT-DAY          PIC 9(02).
001350          05  CURRENT-TIME.
001360              10  CURRENT-HOUR         PIC 9(02).
001370              10  CURRENT-MINUTE       PIC 9(02).
001380              10  CURRENT-SECOND       PIC 9(02).
001390              10  CURRENT-HNDSEC       PIC 9(02).
001395          05  FILLER                   PIC X(02) VALUE SPACES.
001400      01  WS-DATE-TIME-NUM REDEFINES SYSTEM-DATE-AND-TIME
001410                                       PIC 9(14).
001420*
001430      01  WS-FIELDS.
001440          05  WS-LEDGER-STATUS         PIC X(02) VALUE SPACES.
001450          05  WS-CREQ-STATUS           PIC X(02) VALUE SPACES.
001460          05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
001470          05  FILLER                   PIC X(02) VALUE SPACES.
001480*
001490      01  WS-SWITCHES.
001500          05  WS-LEDGER-EOF-SW         PIC X(01) VALUE 'N'.
001510              88  LEDGER-EOF           VALUE 'Y'.
001520          05  WS-CREQ-EOF-SW           PIC X(01) VALUE 'N'.
001530              88  CREQ-EOF             VALUE 'Y'.
001540          05  WS-STOCK-FOUND-SW        PIC X(01) VALUE 'N'.
001550              88  STOCK-FOUND          VALUE 'Y'.
001560              88  STOCK-NOT-FOUND      VALUE 'N'.
001570          05  WS-REQUEST-VALID-SW      PIC X(01) VALUE 'N'.
001580              88  REQUEST-VALID        VALUE 'Y'.
001590              88  REQUEST-INVALID      VALUE 'N'.
001600          05  FILLER                   PIC X(02) VALUE SPACES.
001610*
001620      01  WS-COUNTERS COMP.
001630          05  WS-LEDGER-RECS-READ      PIC 9(07) VALUE ZERO.
001640          05  WS-TRADE-COUNT           PIC 9(07) VALUE ZERO.
001650          05  WS-REQUEST-COUNT         PIC 9(07) VALUE ZERO.
001660          05  WS-REJECT-COUNT          PIC 9(07) VALUE ZERO.
001670          05  WS-STOCK-SUB             PIC 9(02) VALUE ZERO.
001680          05  FILLER                   PIC 9(02) VALUE ZERO.
001690*
001700      01  WS-CALC-FIELDS.
001710          05  WS-DIVIDEND-YIELD        PIC 9(05)V9999 VALUE ZERO.
001720          05  WS-PE-RATIO              PIC 9(05)V9999 VALUE ZERO.
001730          05  WS-PREF-DIVIDEND         PIC 9(07)V9999 VALUE ZERO.
001740          05  WS-VWSP-INTERIM          PIC 9(09)V9(07) VALUE ZERO.
001750          05  WS-VWSP-WHOLE            PIC 9(07) VALUE ZERO.
001760          05  FILLER                   PIC X(02) VALUE SPACES.
001770*
001780      01  WS-INDEX-FIELDS.
001790          05  WS-TRADE-PRICE-PRODUCT   PIC 9(18)V9(09)
001800                                       COMP-3 VALUE 1.
001810          05  WS-INDEX-EXPONENT        PIC 9V9(09) VALUE ZERO.
001820          05  WS-ALL-SHARE-INDEX       PIC 9(07)V99 VALUE ZERO.
001830              88  NO-TRADES-RECORDED   VALUE ZERO.
001840          05  FILLER                   PIC X(02) VALUE SPACES.
001850*
001860      01  WS-EDIT-FIELDS.
001870          05  WS-EDIT-YIELD            PIC ZZZZ9.9999.
001880          05  WS-EDIT-VWSP             PIC ZZZZZZ9.
001890          05  WS-EDIT-INDEX            PIC ZZZZZ9.99.
001900          05  FILLER                   PIC X(02) VALUE SPACES.
001910*
001920      PROCEDURE DIVISION.
001930*
001940      000-MAIN.
001950*
001960          PERFORM 010-INITIALIZE
001970          PERFORM 100-OPEN-FILES
001980          PERFORM 150-WRITE-HEADINGS
001990*
002000          PERFORM 200-READ-LEDGER THRU 200-READ-LEDGER-EXIT
002010          PERFORM 250-ACCUM-TRADES THRU 250-ACCUM-TRADES-EXIT
002020              UNTIL LEDGER-EOF
002030*
002040          PERFORM 300-CALC-VWSP-ALL-STOCKS
002050          PERFORM 400-CALC-ALL-SHARE-INDEX
002060*
002070          PERFORM 500-READ-REQUEST THRU 500-READ-REQUEST-EXIT
002080          PERFORM 550-PROCESS-REQUEST
002090              THRU 550-PROCESS-REQUEST-EXIT
002100              UNTIL CREQ-EOF
002110*
002120          PERFORM 800-WRITE-TOTAL-LINE
002130          PERFORM 850-CLOSE-FILES
002140          PERFORM 900-DISPLAY-SUMMARY
002150*
002160          STOP RUN.
002170*
002180      010-INITIALIZE.
002190*
002200          ACCEPT CURRENT-DATE FROM DATE.
002210          ACCEPT CURRENT-TIME FROM TIME.
002220*
002230          DISPLAY '****************************************'.
002240          DISPLAY 'GBCERPT STARTED ' CURRENT-MONTH '/'
002250                  CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
002260          DISPLAY '****************************************'.
002270*
002280          IF GBCE-RERUN-REQUESTED
002290              DISPLAY 'UPSI-0 ON  - RERUN REQUESTED FOR GBCERPT'
002300          END-IF.
002310*
002320      100-OPEN-FILES.
002330*
002340          OPEN INPUT  TRADE-LEDGER.
002350          OPEN INPUT  CALC-REQUEST-FILE.
002360          OPEN OUTPUT RESULT-REPORT.
002370*
002380      150-WRITE-HEADINGS.
002390*
002400          WRITE REPORT-HEADING-LINE-1.
002410          WRITE REPORT-HEADING-LINE-2.
002420*
002430      200-READ-LEDGER.
002440*
002450          READ TRADE-LEDGER INTO TRADE-LEDGER-RECORD
002460              AT END
002470                  MOVE 'Y' TO WS-LEDGER-EOF-SW
002480                  GO TO 200-READ-LEDGER-EXIT.
002490*
002500          ADD 1 TO WS-LEDGER-RECS-READ.
002510*
002520      200-READ-LEDGER-EXIT.
002530          EXIT.
002540*
002550      250-ACCUM-TRADES.
002560*
002570          PERFORM 260-LOOKUP-STOCK-BY-SYMBOL
002580              THRU 260-LOOKUP-STOCK-BY-SYMBOL-EXIT.
002590*
002600          IF STOCK-FOUND
002610              ADD TL-QUANTITY TO SW-QTY-SUM(WS-STOCK-SUB)
002620              COMPUTE SW-PRICE-QTY-SUM(WS-STOCK-SUB) =
002630                  SW-PRICE-QTY-SUM(WS-STOCK-SUB) +
002640                  (TL-PRICE * TL-QUANTITY)
002650              SET SW-TRADES-EXIST(WS-STOCK-SUB) TO TRUE
002660          END-IF.
002670*
002680          COMPUTE WS-TRADE-PRICE-PRODUCT ROUNDED =
002690              WS-TRADE-PRICE-PRODUCT * TL-PRICE.
002700          ADD 1 TO WS-TRADE-COUNT.
002710*
002720          PERFORM 200-READ-LEDGER THRU 200-READ-LEDGER-EXIT.
002730*
002740      250-ACCUM-TRADES-EXIT.
002750          EXIT.
002760*
002770      260-LOOKUP-STOCK-BY-SYMBOL.
002780*
002790          SET STOCK-NOT-FOUND TO TRUE.
002800          SET SM-IDX SW-IDX TO 1.
002810*
002820          SEARCH STOCK-MASTER-ENTRY
002830              AT END
002840                  SET STOCK-NOT-FOUND TO TRUE
002850              WHEN SM-SYMBOL(SM-IDX) = TL-SYMBOL
002860                  SET STOCK-FOUND TO TRUE
002870                  SET WS-STOCK-SUB TO SM-IDX
002880          END-SEARCH.
002890*
002900      260-LOOKUP-STOCK-BY-SYMBOL-EXIT.
002910          EXIT.
002920*
002930      300-CALC-VWSP-ALL-STOCKS.
002940*
002950          PERFORM 310-CALC-ONE-VWSP
002960              VARYING WS-STOCK-SUB FROM 1 BY 1
002970                  UNTIL WS-STOCK-SUB > 5.
002980*
002990      310-CALC-ONE-VWSP.
003000*
003010          IF SW-TRADES-EXIST(WS-STOCK-SUB)
003020              COMPUTE WS-VWSP-INTERIM ROUNDED =
003030                  SW-PRICE-QTY-SUM(WS-STOCK-SUB) /
003040                  SW-QTY-SUM(WS-STOCK-SUB)
003050              MOVE WS-VWSP-INTERIM TO WS-VWSP-WHOLE
003060              IF WS-VWSP-INTERIM > WS-VWSP-WHOLE
003070                  ADD 1 TO WS-VWSP-WHOLE
003080              END-IF
003090              MOVE WS-VWSP-WHOLE TO SW-VWSP(WS-STOCK-SUB)
003100          END-IF.
003110*
003120      400-CALC-ALL-SHARE-INDEX.
003130*
003140          IF WS-TRADE-COUNT = ZERO
003150              DISPLAY 'GBCERPT - NO TRADES ON LEDGER, ALL-SHARE '
003160                      'INDEX NOT COMPUTED'
003170              MOVE ZERO TO WS-ALL-SHARE-INDEX
003180          ELSE
003190              COMPUTE WS-INDEX-EXPONENT ROUNDED =
003200                  1 / WS-TRADE-COUNT
003210              COMPUTE WS-ALL-SHARE-INDEX ROUNDED =
003220                  WS-TRADE-PRICE-PRODUCT ** WS-INDEX-EXPONENT
003230          END-IF.
003240*
003250      500-READ-REQUEST.
003260*
003270          READ CALC-REQUEST-FILE
003280              AT END
003290                  MOVE 'Y' TO WS-CREQ-EOF-SW
003300                  GO TO 500-READ-REQUEST-EXIT.
003310*
003320          ADD 1 TO WS-REQUEST-COUNT.
003330*
003340      500-READ-REQUEST-EXIT.
003350          EXIT.
003360*
003370      550-PROCESS-REQUEST.
003380*
003390          PERFORM 560-VALIDATE-REQUEST
003400              THRU 560-VALIDATE-REQUEST-EXIT.
003410*
003420          IF REQUEST-VALID
003430              PERFORM 600-CALC-DIVIDEND-YIELD
003440              PERFORM 650-CALC-PE-RATIO
003450              PERFORM 700-WRITE-DETAIL-LINE
003460          ELSE
003470              ADD 1 TO WS-REJECT-COUNT
003480              DISPLAY 'GBCERPT - REQUEST REJECTED FOR SYMBOL '
003490                      CREQ-SYMBOL
003500          END-IF.
003510*
003520          PERFORM 500-READ-REQUEST THRU 500-READ-REQUEST-EXIT.
003530*
003540      550-PROCESS-REQUEST-EXIT.
003550          EXIT.
003560*
003570      560-VALIDATE-REQUEST.
003580*
003590          SET REQUEST-INVALID TO TRUE.
003600*
003610          IF CREQ-SYMBOL NOT = SPACES
003620             AND CREQ-MKT-PRICE > ZERO
003630              MOVE CREQ-SYMBOL TO TL-SYMBOL
003640              PERFORM 260-LOOKUP-STOCK-BY-SYMBOL
003650                  THRU 260-LOOKUP-STOCK-BY-SYMBOL-EXIT
003660              IF STOCK-FOUND
003670                 AND (SM-IS-COMMON(WS-STOCK-SUB)
003680                      OR SM-IS-PREFERRED(WS-STOCK-SUB))
003690                  SET REQUEST-VALID TO TRUE
003700              END-IF
003710          END-IF.
003720*
003730      560-VALIDATE-REQUEST-EXIT.
003740          EXIT.
003750*
003760      600-CALC-DIVIDEND-YIELD.
003770*
003780          IF SM-IS-COMMON(WS-STOCK-SUB)
003790              COMPUTE WS-DIVIDEND-YIELD ROUNDED =
003800                  SM-LAST-DIV(WS-STOCK-SUB) / CREQ-MKT-PRICE
003810          ELSE
003820              COMPUTE WS-PREF-DIVIDEND ROUNDED =
003830                  SM-FIXED-DIV-PCT(WS-STOCK-SUB) *
003840                  SM-PAR-VALUE(WS-STOCK-SUB)
003850              COMPUTE WS-DIVIDEND-YIELD ROUNDED =
003860                  WS-PREF-DIVIDEND / CREQ-MKT-PRICE
003870          END-IF.
003880*
003890      650-CALC-PE-RATIO.
003900*
003910          IF WS-DIVIDEND-YIELD = ZERO
003920              MOVE ZERO TO WS-PE-RATIO
003930              DISPLAY 'GBCERPT - ZERO DIVIDEND YIELD, PE RATIO '
003940                      'NOT COMPUTED FOR ' CREQ-SYMBOL
003950          ELSE
003960              COMPUTE WS-PE-RATIO ROUNDED =
003970                  WS-DIVIDEND-YIELD / CREQ-MKT-PRICE
003980          END-IF.
003990*
004000      700-WRITE-DETAIL-LINE.
004010*
004020          MOVE CREQ-SYMBOL TO RDL-SYMBOL.
004030*
004040          MOVE WS-DIVIDEND-YIELD TO WS-EDIT-YIELD.
004050          MOVE WS-EDIT-YIELD TO RDL-DIV-YIELD.
004060*
004070          IF WS-PE-RATIO = ZERO
004080              MOVE ALL '*' TO RDL-PE-RATIO
004090          ELSE
004100              MOVE WS-PE-RATIO TO WS-EDIT-YIELD
004110              MOVE WS-EDIT-YIELD TO RDL-PE-RATIO
004120          END-IF.
004130*
004140          IF SW-TRADES-EXIST(WS-STOCK-SUB)
004150              MOVE SW-VWSP(WS-STOCK-SUB) TO WS-EDIT-VWSP
004160              MOVE WS-EDIT-VWSP TO RDL-VWSP
004170          ELSE
004180              MOVE ALL '*' TO RDL-VWSP
004190          END-IF.
004200*
004210          WRITE RESULT-DETAIL-LINE.
004220*
004230      800-WRITE-TOTAL-LINE.
004240*
004250          IF WS-TRADE-COUNT = ZERO
004260              MOVE ALL '*' TO RTL-INDEX
004270          ELSE
004280              MOVE WS-ALL-SHARE-INDEX TO WS-EDIT-INDEX
004290              MOVE WS-EDIT-INDEX TO RTL-INDEX
004300          END-IF.
004310*
004320          WRITE RESULT-TOTAL-LINE.
004330*
004340      850-CLOSE-FILES.
004350*
004360          CLOSE TRADE-LEDGER.
004370          CLOSE CALC-REQUEST-FILE.
004380          CLOSE RESULT-REPORT.
004390*
004400      900-DISPLAY-SUMMARY.
004410*
004420          DISPLAY '****************************************'.
004430          DISPLAY 'GBCERPT - LEDGER RECORDS READ = '
004440                  WS-LEDGER-RECS-READ.
004450          DISPLAY 'GBCERPT - REQUESTS PROCESSED  = '
004460                  WS-REQUEST-COUNT.
004470          DISPLAY 'GBCERPT - REQUESTS REJECTED   = '
004480                  WS-REJECT-COUNT.
004490          DISPLAY '****************************************'.
004500*
004510      END PROGRAM GBCERPT.
