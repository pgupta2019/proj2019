000100*================================================================
000110* GBTRADE  -  GBCE TRADE RECORD LAYOUTS
000120*================================================================
000130* COPY MEMBER GBTRADE
000140* USED BY  : TRDLEDGR (TRADE RECORDING) AND GBCERPT (CALC/RPT)
000150* DESCRIBES: THE RAW TRADE AS IT ARRIVES ON THE TRADE INPUT FILE
000160*            (NO ID YET ASSIGNED) AND THE TRADE-LEDGER RECORD
000170*            ONCE TRDLEDGR HAS STAMPED A SEQUENTIAL TRADE-ID ON.
000180*------------------------------------------------------------
000190* MAINTENANCE HISTORY
000200* DATE    ACTION    TICKET   WHO        WHAT
000210* ------  --------  -------  ---------  ---------------------
000220* 06/1987 INITIAL   GBCE014  R.T.MASON  FIRST CUT, RAW LAYOUT
000230* 03/1989 REVISION  GBCE041  D.C.SOUZA  ADDED TRADE-LEDGER REC
000240*                                       (POST-ID), SPLIT LAYOUT
000250* 11/1993 REVISION  GBCE088  P.L.AHUJA  TIMESTAMP REDEFINES FOR
000260*                                       VWSP DATE-RANGE WORK
000270* 09/1998 REVISION  GBCE131  J.K.BRENNA Y2K - CENTURY DIGIT ON
000280*                                       TIMESTAMP PARTS, WIDTH
000290*                                       UNCHANGED
000300*------------------------------------------------------------
000310*
000320* TRADE-INPUT-RECORD - ONE ROW OF THE RAW TRADE-FILE (45 BYTES)
000330* NO TRADE-ID PRESENT - TRDLEDGR ASSIGNS ONE ON THE WAY IN.
000340*
000350 01  TRADE-INPUT-RECORD.
000360     05  TI-SYMBOL              PIC X(03).
000370     05  TI-TIMESTAMP           PIC X(14).
000380     05  TI-TIMESTAMP-R REDEFINES TI-TIMESTAMP.
000390         10  TI-TS-CCYY         PIC 9(04).
000400         10  TI-TS-MM           PIC 9(02).
000410         10  TI-TS-DD           PIC 9(02).
000420         10  TI-TS-HH           PIC 9(02).
000430         10  TI-TS-MI           PIC 9(02).
000440         10  TI-TS-SS           PIC 9(02).
000450     05  TI-QUANTITY            PIC 9(09).
000460     05  TI-INDICATOR           PIC X(04).
000470         88  TI-IS-BUY          VALUE 'BUY '.
000480         88  TI-IS-SELL         VALUE 'SELL'.
000490     05  TI-PRICE               PIC 9(07)V99.
000500     05  FILLER                 PIC X(06).
000510*
000520* TRADE-LEDGER-RECORD - ONE ROW OF THE RECORDED LEDGER (50 BYTES)
000530* SAME AS ABOVE PLUS THE TRADE-ID TRDLEDGR STAMPS ON.
000540*
000550 01  TRADE-LEDGER-RECORD.
000560     05  TL-TRADE-ID            PIC X(08).
000570     05  TL-SYMBOL              PIC X(03).
000580     05  TL-TIMESTAMP           PIC X(14).
000590     05  TL-TIMESTAMP-R REDEFINES TL-TIMESTAMP.
000600         10  TL-TS-CCYY         PIC 9(04).
000610         10  TL-TS-MM           PIC 9(02).
000620         10  TL-TS-DD           PIC 9(02).
000630         10  TL-TS-HH           PIC 9(02).
000640         10  TL-TS-MI           PIC 9(02).
000650         10  TL-TS-SS           PIC 9(02).
000660     05  TL-QUANTITY            PIC 9(09).
000670     05  TL-INDICATOR           PIC X(04).
000680         88  TL-IS-BUY          VALUE 'BUY '.
000690         88  TL-IS-SELL         VALUE 'SELL'.
000700     05  TL-PRICE               PIC 9(07)V99.
000710     05  FILLER                 PIC X(03).
