000100*================================================================
000110* GBSTOCK  -  GBCE STOCK MASTER TABLE (FIXED REFERENCE DATA)
000120*================================================================
000130* COPY MEMBER GBSTOCK
000140* USED BY  : GBCERPT (DIVIDEND/PE/VWSP/ALL-SHARE-INDEX CALC)
000150* DESCRIBES: THE 5-ROW STOCK MASTER, HELD ENTIRELY IN WORKING
000160*            STORAGE (NO STOCK MASTER FILE ON THIS SHOP'S
000170*            SCHEDULE - THE FIVE GBCE ISSUES CHANGE ABOUT AS
000180*            OFTEN AS THE BUILDING DOES), PLUS THE PARALLEL
000190*            WORK TABLE GBCERPT ACCUMULATES TRADE VOLUMES INTO
000200*            WHILE IT SCANS THE TRADE LEDGER.
000210*------------------------------------------------------------
000220* MAINTENANCE HISTORY
000230* DATE    ACTION    TICKET   WHO        WHAT
000240* ------  --------  -------  ---------  ---------------------
000250* 06/1987 INITIAL   GBCE014  R.T.MASON  FIVE ISSUES SEEDED HERE
000260* 03/1989 REVISION  GBCE042  D.C.SOUZA  ADDED STOCK-WORK-TABLE
000270*                                       FOR VWSP ACCUMULATORS
000280* 07/1994 REVISION  GBCE096  P.L.AHUJA  SWITCHED VOLUME/PRICE
000290*                                       ACCUMULATORS TO COMP-3,
000300*                                       MATCHES INVOICE TOTALS
000310*                                       CONVENTION
000320*------------------------------------------------------------
000330*
000340* STOCK-MASTER-SEED / STOCK-MASTER-TABLE
000350* ONE ROW PER GBCE ISSUE, SEEDED BY VALUE AT LOAD TIME - THE
000360* SAME FIVE-ROW SET THE ORIGINAL ON-DEMAND SERVICE CARRIED IN
000370* ITS STOCK ENUM.  ROW ORDER IS SIGNIFICANT - THE WORK TABLE
000380* BELOW LINES UP ONE FOR ONE BY SUBSCRIPT, NOT BY SYMBOL MATCH.
000390*
000400 01  STOCK-MASTER-SEED.
000410     05  FILLER.
000420         10  FILLER             PIC X(03) VALUE 'TEA'.
000430         10  FILLER             PIC X(09) VALUE 'COMMON'.
000440         10  FILLER             PIC 9(05)V99 VALUE 0.
000450         10  FILLER             PIC 9(03)V9999 VALUE 0.
000460         10  FILLER             PIC 9(07)V99 VALUE 100.
000470         10  FILLER             PIC X(01) VALUE SPACES.
000480     05  FILLER.
000490         10  FILLER             PIC X(03) VALUE 'POP'.
000500         10  FILLER             PIC X(09) VALUE 'COMMON'.
000510         10  FILLER             PIC 9(05)V99 VALUE 8.
000520         10  FILLER             PIC 9(03)V9999 VALUE 0.
000530         10  FILLER             PIC 9(07)V99 VALUE 100.
000540         10  FILLER             PIC X(01) VALUE SPACES.
000550     05  FILLER.
000560         10  FILLER             PIC X(03) VALUE 'ALE'.
000570         10  FILLER             PIC X(09) VALUE 'COMMON'.
000580         10  FILLER             PIC 9(05)V99 VALUE 23.
000590         10  FILLER             PIC 9(03)V9999 VALUE 0.
000600         10  FILLER             PIC 9(07)V99 VALUE 60.
000610         10  FILLER             PIC X(01) VALUE SPACES.
000620     05  FILLER.
000630         10  FILLER             PIC X(03) VALUE 'GIN'.
000640         10  FILLER             PIC X(09) VALUE 'PREFERRED'.
000650         10  FILLER             PIC 9(05)V99 VALUE 8.
000660         10  FILLER             PIC 9(03)V9999 VALUE 0.02.
000670         10  FILLER             PIC 9(07)V99 VALUE 100.
000680         10  FILLER             PIC X(01) VALUE SPACES.
000690     05  FILLER.
000700         10  FILLER             PIC X(03) VALUE 'JOE'.
000710         10  FILLER             PIC X(09) VALUE 'COMMON'.
000720         10  FILLER             PIC 9(05)V99 VALUE 13.
000730         10  FILLER             PIC 9(03)V9999 VALUE 0.
000740         10  FILLER             PIC 9(07)V99 VALUE 250.
000750         10  FILLER             PIC X(01) VALUE SPACES.
000760*
000770 01  STOCK-MASTER-TABLE REDEFINES STOCK-MASTER-SEED.
000780     05  STOCK-MASTER-ENTRY OCCURS 5 TIMES
000790                            INDEXED BY SM-IDX.
000800         10  SM-SYMBOL          PIC X(03).
000810         10  SM-TYPE            PIC X(09).
000820             88  SM-IS-COMMON   VALUE 'COMMON'.
000830             88  SM-IS-PREFERRED VALUE 'PREFERRED'.
000840         10  SM-LAST-DIV        PIC 9(05)V99.
000850         10  SM-FIXED-DIV-PCT   PIC 9(03)V9999.
000860         10  SM-PAR-VALUE       PIC 9(07)V99.
000870         10  FILLER             PIC X(01).
000880*
000890* STOCK-WORK-TABLE - PER-ISSUE ACCUMULATORS BUILT BY GBCERPT
000900* WHILE IT READS THE TRADE LEDGER.  ROW N HERE ALWAYS MEANS
000910* THE SAME ISSUE AS ROW N OF STOCK-MASTER-TABLE ABOVE.
000920*
000930 01  STOCK-WORK-TABLE.
000940     05  STOCK-WORK-ENTRY OCCURS 5 TIMES
000950                          INDEXED BY SW-IDX.
000960         10  SW-QTY-SUM         PIC 9(11) COMP-3 VALUE 0.
000970         10  SW-PRICE-QTY-SUM   PIC 9(15)V99 COMP-3 VALUE 0.
000980         10  SW-VWSP            PIC 9(07) COMP-3 VALUE 0.
000990         10  SW-TRADE-SW        PIC X(01) VALUE 'N'.
001000             88  SW-TRADES-EXIST VALUE 'Y'.
001010             88  SW-NO-TRADES    VALUE 'N'.
001020         10  FILLER             PIC X(02).
