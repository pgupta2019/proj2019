000100*================================================================
000110* PROGRAM  : TRDLEDGR
000120* SYSTEM   : GBCE BATCH CALCULATION ENGINE
000130* PURPOSE  : STAMP A SEQUENTIAL TRADE-ID ONTO EACH INCOMING
000140*            TRADE AND APPEND IT TO THE TRADE LEDGER FILE THAT
000150*            GBCERPT LATER READS FOR VWSP AND THE ALL-SHARE
000160*            INDEX.  REPLACES THE OLD DESK PRACTICE OF HAND
000170*            NUMBERING THE OVERNIGHT TRADE TICKETS.
000180*================================================================
000190      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.     TRDLEDGR.
000210      AUTHOR.         R T MASON.
000220      INSTALLATION.   GBCE DATA PROCESSING CENTER.
000230      DATE-WRITTEN.   06/15/1987.
000240      DATE-COMPILED.
000250      SECURITY.       COMPANY CONFIDENTIAL - GBCE INTERNAL USE.
000260*----------------------------------------------------------------
000270* MAINTENANCE HISTORY
000280* DATE     ACTION    TICKET   WHO         DESCRIPTION
000290* -------  --------  -------  ----------  ---------------------
000300* 06/1987  INITIAL   GBCE014  R.T.MASON   FIRST CUT - STAMPS IDS
000310*                                         ON THE OVERNIGHT TRADE
000320*                                         FEED, REPLACES MANUAL
000330*                                         DESK LOG
000340* 02/1988  REVISION  GBCE022  R.T.MASON   FILE STATUS CHECKS ADDED
000350*                                         AFTER INTERNAL AUDIT
000360* 03/1989  REVISION  GBCE041  D.C.SOUZA   OUTPUT NOW CARRIES THE
000370*                                        FULL LEDGER RECORD,
000380*                                         NOT JUST THE ASSIGNED ID
000390* 08/1991  REVISION  GBCE063  D.C.SOUZA   REJECT COUNT ADDED TO
000400*                                         THE RUN SUMMARY DISPLAY
000410* 11/1993  REVISION  GBCE088  P.L.AHUJA   VALIDATION TIGHTENED -
000420*                                        ZERO QTY NOW REJECTS
000430* 09/1998  REVISION  GBCE131  J.K.BRENNA  Y2K - TIMESTAMP CENTURY
000440*                                         DIGITS VERIFIED, NO
000450*                                         RECORD LAYOUT CHANGE
000460* 04/2003  REVISION  GBCE162  J.K.BRENNA  TRADE-ID WIDTH CONFIRMED
000470*                                         AGAINST 8-DIGIT COUNTER
000480*                                        CEILING (99999999)
000490*----------------------------------------------------------------
000500      ENVIRONMENT DIVISION.
000510      CONFIGURATION SECTION.
000520      SPECIAL-NAMES.
000530          C01 IS TOP-OF-FORM
000540          CLASS UPPER-CASE IS "A" THROUGH "Z"
000550          UPSI-0 ON STATUS  IS GBCE-RERUN-REQUESTED
000560          UPSI-0 OFF STATUS IS GBCE-NORMAL-RUN.
000570      INPUT-OUTPUT SECTION.
000580      FILE-CONTROL.
000590          SELECT TRADE-FILE ASSIGN TO TRDIN
000600              ORGANIZATION IS LINE SEQUENTIAL
000610              ACCESS IS SEQUENTIAL
000620              FILE STATUS IS WS-INFILE-STATUS.
000630*
000640          SELECT TRADE-LEDGER ASSIGN TO TRDLDG
000650              ORGANIZATION IS LINE SEQUENTIAL
000660              ACCESS IS SEQUENTIAL
000670              FILE STATUS IS WS-OUTPUT-STATUS.
000680*
000690      DATA DIVISION.
000700      FILE SECTION.
000710*
000720      FD  TRADE-FILE RECORDING MODE F.
000730      01  TI-FILE-RECORD             PIC X(45).
000740*
000750      FD  TRADE-LEDGER RECORDING MODE F.
000760      01  TL-FILE-RECORD             PIC X(50).
000770*
000780      WORKING-STORAGE SECTION.
000790*
000800      COPY GBTRADE.
000810*
000820      01  SYSTEM-DATE-AND-TIME.
000830          05  CURRENT-DATE.
000840              10  CURRENT-YEAR       PIC 9(02).
000850              10  CURRENT-MONTH      PIC 9(02).
000860              10  CURRENT-DAY        PIC 9(02).
000870          05  CURRENT-TIME.
000880              10  CURRENT-HOUR       PIC 9(02).
000890              10  CURRENT-MINUTE     PIC 9(02).
000900              10  CURRENT-SECOND     PIC 9(02).
000910              10  CURRENT-HNDSEC     PIC 9(02).
000915          05  FILLER                 PIC X(02) VALUE SPACES.
000920      01  WS-DATE-TIME-NUM REDEFINES SYSTEM-DATE-AND-TIME
000930                                      PIC 9(14).
000940*
000950      01  WS-FIELDS.
000960          05  WS-INFILE-STATUS       PIC X(02) VALUE SPACES.
000970          05  WS-OUTPUT-STATUS       PIC X(02) VALUE SPACES.
000980          05  FILLER                 PIC X(02) VALUE SPACES.
000990*
001000      01  WS-SWITCHES.
001010          05  WS-EOF-SW              PIC X(01) VALUE 'N'.
001020              88  TRADE-FILE-EOF     VALUE 'Y'.
001030          05  WS-TRADE-VALID-SW      PIC X(01) VALUE 'N'.
001040              88  TRADE-VALID        VALUE 'Y'.
001050              88  TRADE-INVALID      VALUE 'N'.
001060          05  FILLER                 PIC X(02) VALUE SPACES.
001070*
001080      01  WS-COUNTERS COMP.
001090          05  WS-TRADE-ID-CTR        PIC 9(08) VALUE ZERO.
001100          05  WS-RECORD-COUNT        PIC 9(07) VALUE ZERO.
001110          05  WS-LEDGER-COUNT        PIC 9(07) VALUE ZERO.
001120          05  WS-REJECT-COUNT        PIC 9(07) VALUE ZERO.
001130          05  FILLER                 PIC 9(02) VALUE ZERO.
001140*
001150      01  WS-TRADE-ID-ED             PIC 9(08).
001160*
001170      01  WS-DISPLAY-EDIT.
001180          05  WS-REC-COUNT-E         PIC ZZZ,ZZ9.
001190          05  WS-REJ-COUNT-E         PIC ZZZ,ZZ9.
001200          05  FILLER                 PIC X(02) VALUE SPACES.
001210*
001220      PROCEDURE DIVISION.
001230*
001240      000-MAIN.
001250*
001260          PERFORM 010-INITIALIZE
001270          PERFORM 100-OPEN-FILES
001280          PERFORM 150-READ-TRADE-FILE THRU 150-RD-TRD-FILE-EXIT
001290          PERFORM 200-PROCESS-TRADES THRU 200-PROCESS-TRADES-EXIT
001300              UNTIL TRADE-FILE-EOF
001310          PERFORM 800-CLOSE-FILES
001320          PERFORM 900-DISPLAY-SUMMARY
001330*
001340          STOP RUN.
001350*
001360      010-INITIALIZE.
001370*
001380          ACCEPT CURRENT-DATE FROM DATE.
001390          ACCEPT CURRENT-TIME FROM TIME.
001400*
001410          DISPLAY '****************************************'.
001420          DISPLAY 'TRDLEDGR STARTED ' CURRENT-MONTH '/'
001430                  CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
001440          DISPLAY '****************************************'.
001450*
001460          IF GBCE-RERUN-REQUESTED
001470              DISPLAY 'UPSI-0 ON  - RERUN REQUESTED FOR TRDLEDGR'
001480          END-IF.
001490*
001500      100-OPEN-FILES.
001510*
001520          OPEN INPUT  TRADE-FILE.
001530          OPEN OUTPUT TRADE-LEDGER.
001540*
001550          IF WS-INFILE-STATUS NOT = '00'
001560              DISPLAY 'TRDLEDGR - TRADE-FILE OPEN FAILED, STATUS '
001570                      WS-INFILE-STATUS
001580          END-IF.
001590*
001600      150-READ-TRADE-FILE.
001610*
001620          READ TRADE-FILE INTO TRADE-INPUT-RECORD
001630              AT END
001640                  MOVE 'Y' TO WS-EOF-SW
001650                  GO TO 150-RD-TRD-FILE-EXIT.
001660*
001670          ADD 1 TO WS-RECORD-COUNT.
001680*
001690      150-RD-TRD-FILE-EXIT.
001700          EXIT.
001710*
001720      200-PROCESS-TRADES.
001730*
001740          PERFORM 250-VALIDATE-TRADE THRU 250-VALIDATE-TRADE-EXIT.
001750*
001760          IF TRADE-VALID
001770              PERFORM 300-ASSIGN-TRADE-ID
001780              PERFORM 400-WRITE-LEDGER-RECORD
001790          ELSE
001800              ADD 1 TO WS-REJECT-COUNT
001810              DISPLAY 'TRDLEDGR - REJECTED TRADE FOR SYMBOL '
001820                      TI-SYMBOL
001830          END-IF.
001840*
001850          PERFORM 150-READ-TRADE-FILE THRU 150-RD-TRD-FILE-EXIT.
001860*
001870      200-PROCESS-TRADES-EXIT.
001880          EXIT.
001890*
001900      250-VALIDATE-TRADE.
001910*
001920          SET TRADE-INVALID TO TRUE.
001930*
001940          IF TI-SYMBOL NOT = SPACES
001950             AND TI-QUANTITY > ZERO
001960             AND (TI-IS-BUY OR TI-IS-SELL)
001970              SET TRADE-VALID TO TRUE
001980          END-IF.
001990*
002000      250-VALIDATE-TRADE-EXIT.
002010          EXIT.
002020*
002030      300-ASSIGN-TRADE-ID.
002040*
002050          ADD 1 TO WS-TRADE-ID-CTR.
002060          MOVE WS-TRADE-ID-CTR    TO WS-TRADE-ID-ED.
002070*
002080          MOVE WS-TRADE-ID-ED     TO TL-TRADE-ID.
002090          MOVE TI-SYMBOL          TO TL-SYMBOL.
002100          MOVE TI-TIMESTAMP       TO TL-TIMESTAMP.
002110          MOVE TI-QUANTITY        TO TL-QUANTITY.
002120          MOVE TI-INDICATOR       TO TL-INDICATOR.
002130          MOVE TI-PRICE           TO TL-PRICE.
002140*
002150      400-WRITE-LEDGER-RECORD.
002160*
002170          WRITE TL-FILE-RECORD FROM TRADE-LEDGER-RECORD.
002180*
002190          IF WS-OUTPUT-STATUS = '00'
002200              ADD 1 TO WS-LEDGER-COUNT
002210          ELSE
002220              DISPLAY 'TRDLEDGR - LEDGER WRITE FAILED, STATUS '
002230                      WS-OUTPUT-STATUS
002240          END-IF.
002250*
002260      800-CLOSE-FILES.
002270*
002280          CLOSE TRADE-FILE.
002290          CLOSE TRADE-LEDGER.
002300*
002310      900-DISPLAY-SUMMARY.
002320*
002330          MOVE WS-RECORD-COUNT TO WS-REC-COUNT-E.
002340          MOVE WS-REJECT-COUNT TO WS-REJ-COUNT-E.
002350*
002360          DISPLAY '****************************************'.
002370          DISPLAY 'TRDLEDGR - TRADES READ    = ' WS-REC-COUNT-E.
002380          DISPLAY 'TRDLEDGR - TRADES REJECTED= ' WS-REJ-COUNT-E.
002390          DISPLAY 'TRDLEDGR - LEDGER WRITTEN = ' WS-LEDGER-COUNT.
002400          DISPLAY '****************************************'.
002410*
002420      END PROGRAM TRDLEDGR.
